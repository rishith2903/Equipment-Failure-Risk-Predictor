000100        IDENTIFICATION DIVISION.                                          
000200******************************************************************        
000300        PROGRAM-ID.  RISKUPDT.                                            
000400        AUTHOR. JON SAYLES.                                               
000500        INSTALLATION. COBOL DEVELOPMENT CENTER.                           
000600        DATE-WRITTEN. 04/12/88.                                           
000700        DATE-COMPILED. 04/12/88.                                          
000800        SECURITY. NON-CONFIDENTIAL.                                       
000900******************************************************************        
001000** RISKUPDT - EQUIPMENT RISK-SCORING DAILY UPDATE                         
001100** DRIVES THE PLANT-FLOOR SENSOR FEED THROUGH THE RISK-SCORING            
001200** ENGINE ONE READING AT A TIME.  WRITES A RISK-RESULT RECORD             
001300** FOR EVERY READING, AND A RISK-EVENT LEDGER RECORD WHENEVER             
001400** THE EQUIPMENT CROSSES INTO OR OUT OF AN ELEVATED RISK LEVEL.           
001500**                                                                        
001600** MAINTENANCE HISTORY                                                    
001700**   04/12/88  JS   ORIGINAL JOB - REPLACES THE OLD MANUAL        880412JS
001800**             EQUIPMENT-LOG REVIEW DONE BY THE DAY-SHIFT         880413JS
001900**             SUPERVISOR.                                        880414JS
002000**   11/02/93  RL   REQ 4471 - SENSOR FEED WIDENED, SEE           930116RL
002100**             SENSRLOG COPYBOOK NOTES.                           930117RL
002200**   09/14/98  MK   Y2K PREP - CONFIRMED NO 2-DIGIT YEAR FIELDS   980920MK
002300**             ANYWHERE IN THIS JOB STREAM.                       980921MK
002400**   02/08/01  RL   REQ 5502 - ADDED THE IN-MEMORY LAST-LEVEL     010231RL
002500**             TABLE SO THE RISK-EVENT LEDGER NO LONGER NEEDS     010232RL
002600**             A RANDOM RE-READ OF ITSELF FOR EVERY RECORD -      010233RL
002700**             SEE 500-FIND-EQUIP-LEVEL.                          010234RL
002800**   06/19/03  DP   REQ 5890 - SWITCHED THE COST-CALC CALL OVER   030636DP
002900**             TO CLCLRISK, RETIRED THE OLD CLCLBCST CALL.        030637DP
003000**   03/11/09  DP   REQ 6120 - ADDED UPSI-0 RERUN FLAG SO         030638DP
003100**             OPERATIONS CAN MARK A RESTARTED RUN ON THE         030639DP
003200**             JOB LOG WITHOUT A SPECIAL PARM CARD.               030640DP
003300**   02/17/11  TG   QA AUDIT FINDING - PROCEDURE DIVISION WAS     110217TG
003400**             UNDER-COMMENTED AGAINST SHOP STANDARD.  WENT       110218TG
003500**             THROUGH AND ADDED WHY-NOTES AT EACH PARAGRAPH,     110219TG
003600**             NO LOGIC TOUCHED.                                  110220TG
003700******************************************************************        
003800                                                                          
003900        ENVIRONMENT DIVISION.                                             
004000        CONFIGURATION SECTION.                                            
004100******* SAME TARGET AS THE REST OF THE BATCH SUITE - NO                   
004200******* COMPUTER-SPECIFIC CLAUSES NEEDED BEYOND THE NAME.                 
004300        SOURCE-COMPUTER. IBM-390.                                         
004400        OBJECT-COMPUTER. IBM-390.                                         
004500        SPECIAL-NAMES.                                                    
004600******* VALID-LEVEL-CHARS GUARDS THE CRR-RISK-LEVEL BYTE BEFORE           
004700******* IT GOES INTO A RISK-EVENT RECORD - CHEAP INSURANCE                
004800******* AGAINST A BAD MOVE SOMEWHERE UPSTREAM CORRUPTING THE              
004900******* LEDGER WITH AN UNPRINTABLE FIRST BYTE.                            
005000******* UPSI-0 IS SET ON THE JOB CARD BY OPERATIONS WHEN A RUN            
005100******* IS A RERUN OF A FAILED STEP, PURELY FOR THE JOB-LOG               
005200******* MESSAGE BELOW AT 000-HOUSEKEEPING - IT CHANGES NO LOGIC.          
005300            C01 IS TOP-OF-FORM                                            
005400            CLASS VALID-LEVEL-CHARS IS 'A' THRU 'Z'                       
005500            UPSI-0 ON  STATUS IS RERUN-SWITCH                             
005600            UPSI-0 OFF STATUS IS NOT-RERUN-SWITCH.                        
005700        INPUT-OUTPUT SECTION.                                             
005800        FILE-CONTROL.                                                     
005900******* PLANT-FLOOR SENSOR FEED - SEQUENTIAL, ARRIVAL ORDER.              
006000            SELECT SENSOR-LOG-IN                                          
006100            ASSIGN TO UT-S-SENSRIN                                        
006200              ACCESS MODE IS SEQUENTIAL                                   
006300              FILE STATUS IS IFCODE.                                      
006400                                                                          
006500******* UNFILTERED RESULT STREAM - ONE RECORD PER INPUT RECORD.           
006600            SELECT RISK-RESULT-OUT                                        
006700            ASSIGN TO UT-S-RISKRES                                        
006800              ACCESS MODE IS SEQUENTIAL                                   
006900              FILE STATUS IS OFCODE.                                      
007000                                                                          
007100******* FILTERED LEDGER - ONLY WHAT 600-APPLY-EVENT-RULE FIRES.           
007200            SELECT RISK-EVENT-OUT                                         
007300            ASSIGN TO UT-S-RISKEVT                                        
007400              ACCESS MODE IS SEQUENTIAL                                   
007500              FILE STATUS IS EFCODE.                                      
007600                                                                          
007700******* JOB-LOG MESSAGES AND THE ABEND DUMP, NOTHING ELSE.                
007800            SELECT SYSOUT                                                 
007900            ASSIGN TO UT-S-SYSOUT                                         
008000              ORGANIZATION IS SEQUENTIAL.                                 
008100                                                                          
008200        DATA DIVISION.                                                    
008300        FILE SECTION.                                                     
008400******* ONE 44-BYTE READING PER RECORD, ARRIVAL ORDER OFF THE             
008500******* PLANT-FLOOR COLLECTOR - NO TRAILER RECORD ON THIS FEED.           
008600        FD  SENSOR-LOG-IN                                                 
008700            RECORDING MODE IS F                                           
008800            LABEL RECORDS ARE STANDARD                                    
008900            RECORD CONTAINS 44 CHARACTERS                                 
009000******* BLOCK CONTAINS 0 LETS THE SYSTEM BLOCK IT - NO FIXED              
009100******* BLOCKING FACTOR CARRIED IN THE PROGRAM ITSELF.                    
009200            BLOCK CONTAINS 0 RECORDS                                      
009300            DATA RECORD IS SENSOR-LOG-REC-FD.                             
009400        01  SENSOR-LOG-REC-FD           PIC X(44).                        
009500                                                                          
009600******* ONE RECORD PER SENSOR-LOG RECORD SCORED - UNFILTERED.             
009700        FD  RISK-RESULT-OUT                                               
009800            RECORDING MODE IS F                                           
009900            LABEL RECORDS ARE STANDARD                                    
010000            RECORD CONTAINS 100 CHARACTERS                                
010100            BLOCK CONTAINS 0 RECORDS                                      
010200            DATA RECORD IS RISK-RESULT-REC-FD.                            
010300        01  RISK-RESULT-REC-FD         PIC X(100).                        
010400                                                                          
010500******* WRITTEN ONLY WHEN 600-APPLY-EVENT-RULE FIRES - A                  
010600******* FILTERED SUBSET OF RISK-RESULT-OUT, SAME ORDER.                   
010700        FD  RISK-EVENT-OUT                                                
010800            RECORDING MODE IS F                                           
010900            LABEL RECORDS ARE STANDARD                                    
011000            RECORD CONTAINS 100 CHARACTERS                                
011100            BLOCK CONTAINS 0 RECORDS                                      
011200            DATA RECORD IS RISK-EVENT-REC-FD.                             
011300        01  RISK-EVENT-REC-FD          PIC X(100).                        
011400                                                                          
011500******* SAME 100-BYTE SHAPE AS THE OTHER LEDGER FILES PURELY SO           
011600******* THE ABEND-REC DUMP AT 1000 CAN BE WRITTEN WITH A PLAIN            
011700******* FROM/INTO AND NO SPECIAL CASE.                                    
011800        FD  SYSOUT                                                        
011900            RECORDING MODE IS F                                           
012000            LABEL RECORDS ARE STANDARD                                    
012100            RECORD CONTAINS 100 CHARACTERS                                
012200            BLOCK CONTAINS 0 RECORDS                                      
012300            DATA RECORD IS SYSOUT-REC.                                    
012400        01  SYSOUT-REC  PIC X(100).                                       
012500                                                                          
012600        WORKING-STORAGE SECTION.                                          
012700******* NONE OF THESE FILE-STATUS 88'S ARE TESTED TODAY BEYOND            
012800******* NO-MORE-DATA AT THE SENTINEL READS - LEFT IN SINCE THE            
012900******* SHOP STANDARD IS TO DECLARE THE FULL SET FOR EVERY SELECT         
013000******* SO A FUTURE FILE-STATUS ABEND CHECK CAN BE ADDED WITHOUT          
013100******* TOUCHING THE FILE-CONTROL PARAGRAPH.                              
013200        01  FILE-STATUS-CODES.                                            
013300******* THE ONE STATUS THIS JOB ACTUALLY TESTS - NO-MORE-DATA,            
013400******* AT 000/100'S AT END CLAUSES.                                      
013500            05  IFCODE                  PIC X(2).                         
013600                88 CODE-READ     VALUE SPACES.                            
013700                88 NO-MORE-DATA  VALUE '10'.                              
013800******* OFCODE/EFCODE 88'S NEVER TESTED AT ALL TODAY - NO WRITE           
013900******* ERROR HANDLING ON EITHER OUTPUT FILE YET.                         
014000            05  OFCODE                  PIC X(2).                         
014100                88 CODE-WRITE-RESULT VALUE SPACES.                        
014200            05  EFCODE                  PIC X(2).                         
014300                88 CODE-WRITE-EVENT  VALUE SPACES.                        
014400                                                                          
014500******* PLANT-FLOOR SENSOR READING LAYOUT                                 
014600        COPY SENSRLOG.                                                    
014700                                                                          
014800******* RISK-RESULT AND RISK-EVENT LEDGER RECORD LAYOUTS                  
014900        COPY RISKRSLT.                                                    
015000        COPY RISKEVNT.                                                    
015100                                                                          
015200******* ABEND-REC SHAPE IS SHARED ACROSS THE WHOLE BATCH SUITE -          
015300******* SAME COPYBOOK 1000-ABEND-RTN WRITES TO SYSOUT ON A                
015400******* FORCED ABEND.                                                     
015500        COPY ABENDREC.                                                    
015600                                                                          
015700******* ZERO-VAL/ONE-VAL ARE THE 1000-ABEND-RTN TRIP WIRE - THE           
015800******* DIVIDE AT THE BOTTOM OF THAT PARAGRAPH FORCES THE U0778           
015900******* DATA-EXCEPTION ABEND, IT NEVER COMPUTES A REAL RESULT.            
016000        77  ZERO-VAL                    PIC 9       VALUE ZERO.           
016100        77  ONE-VAL                     PIC 9       VALUE 1.              
016200******* JOB-LOG STAMP ONLY - SEE THE 000-HOUSEKEEPING NOTE ON             
016300******* WHY THIS NEVER REACHES A LEDGER RECORD.                           
016400        77  WS-RUN-DATE                 PIC 9(6).                         
016500                                                                          
016600******* DRIVES THE TOP-LEVEL PERFORM UNTIL, SET ONLY ON AN                
016700******* AT END CONDITION FROM EITHER READ IN THE PROGRAM.                 
016800        01  MORE-SENSRLOG-SW            PIC X(1) VALUE SPACE.             
016900            88 NO-MORE-SENSRLOG  VALUE 'N'.                               
017000            88 MORE-SENSRLOG     VALUE ' '.                               
017100                                                                          
017200******* LAST-WRITTEN RISK-EVENT LEVEL PER EQUIPMENT-ID, BUILT             
017300******* UP DURING THE RUN - REPLACES THE OLD RANDOM RE-READ OF            
017400******* THE RISK-EVENT LEDGER FOR 'MOST RECENT ROW' LOOKUPS.              
017500        01  EQUIP-LEVEL-TAB.                                              
017600            05  EQL-ROW OCCURS 500 TIMES INDEXED BY EQL-IDX.              
017700                10  EQL-EQUIPMENT-ID    PIC 9(9).                         
017800                10  EQL-LAST-LEVEL      PIC X(8).                         
017900******* ADDED RL  02/08/01 - REQ 5502 - DEBUG BYTE VIEW, USED     010235RL
018000******* ONCE TO CONFIRM THE TABLE WASN'T OVERRUNNING ITS BOUNDS   010236RL
018100******* WHEN A TEST FEED CARRIED MORE THAN 500 UNIQUE UNITS.      010237RL
018200        01  EQUIP-LEVEL-TAB-FLAT REDEFINES EQUIP-LEVEL-TAB.               
018300            05  FILLER                  PIC X(8500).                      
018400                                                                          
018500******* ONE COUNTER-AND-ACCUMULATOR FAMILY PER RUN - NO CARRIED           
018600******* TOTALS BETWEEN RUNS, SENSOR-LOG IS ALWAYS FULLY                   
018700******* REPROCESSED FROM SCRATCH EACH TIME THE JOB IS SUBMITTED.          
018800        01  COUNTERS-AND-ACCUMULATORS.                                    
018900            05  RECORDS-READ            PIC S9(9) COMP.                   
019000            05  RESULTS-WRITTEN         PIC S9(9) COMP.                   
019100            05  EVENTS-WRITTEN          PIC S9(9) COMP.                   
019200******* CURRENT ROW COUNT IN EQUIP-LEVEL-TAB - COMPARED AGAINST           
019300******* 500 AT 650 TO CATCH THE TABLE FILLING UP.                         
019400            05  EQL-ROWS-USED           PIC S9(4) COMP VALUE ZERO.        
019500******* SET BY 550 WHEN IT MATCHES, READ BACK BY 650 - SAVES A            
019600******* SECOND SCAN OF THE TABLE TO FIND THE SAME ROW AGAIN.              
019700            05  WS-FOUND-ROW            PIC S9(4) COMP.                   
019800******* CLCLRISK'S RETURN-CD, TESTED RIGHT AFTER THE CALL AT              
019900******* 100-MAINLINE.                                                     
020000            05  CALC-CALL-RET-CODE      PIC S9(4) COMP.                   
020100******* ADDED DP  06/19/03 - REQ 5890 - DEBUG BYTE VIEW, USED     030641DP
020200******* DURING THE CLCLBCST-TO-CLCLRISK CUTOVER TO COMPARE        030642DP
020300******* COUNTER VALUES SIDE BY SIDE ON A SYSOUT DUMP.             030643DP
020400        01  COUNTERS-FLAT REDEFINES COUNTERS-AND-ACCUMULATORS.            
020500            05  FILLER                  PIC X(18).                        
020600                                                                          
020700******* EQL-FOUND-SW/WS-PREV-LEVEL ARE SET BY 500/550 AND READ            
020800******* BY 600/650 - THEY ARE THE HAND-OFF BETWEEN THE LOOKUP AND         
020900******* THE EMISSION RULE FOR THE CURRENT RECORD ONLY, RESET ON           
021000******* EVERY PASS THROUGH 500.                                           
021100        01  MISC-WS-FLDS.                                                 
021200            05  EQL-FOUND-SW            PIC X(1).                         
021300                88 EQL-FOUND     VALUE 'Y'.                               
021400******* WS-EMIT-EVENT-SW IS THE 600-APPLY-EVENT-RULE VERDICT -            
021500******* ITS OWN FRESH 'N' EVERY CALL, NEVER CARRIED ACROSS                
021600******* RECORDS.                                                          
021700            05  WS-EMIT-EVENT-SW        PIC X(1).                         
021800                88 EMIT-EVENT    VALUE 'Y'.                               
021900            05  WS-PREV-LEVEL           PIC X(8).                         
022000                                                                          
022100******* LINKAGE-SHAPED CALL AREA FOR CLCLRISK - SAME FIELDS AS            
022200******* CLCLRISK-REC IN THAT MODULE'S LINKAGE SECTION.                    
022300        01  CALC-RISK-REC.                                                
022400******* THE THREE RAW SENSOR READINGS GO IN...                            
022500            05  CRR-RAW-TEMPERATURE     PIC S9(3)V9(2).                   
022600            05  CRR-RAW-VIBRATION       PIC S9(3)V9(2).                   
022700            05  CRR-RAW-LOAD-PCT        PIC S9(3)V9(2).                   
022800******* ...AND THE SCORE, LEVEL AND REASON COME BACK OUT.                 
022900            05  CRR-RISK-SCORE          PIC 9(3)V9(2).                    
023000            05  CRR-RISK-LEVEL          PIC X(8).                         
023100            05  CRR-REASON-TEXT         PIC X(60).                        
023200******* ADDED RL  02/08/01 - REQ 5502 - DEBUG BYTE VIEW, USED     010238RL
023300******* A FEW TIMES TO TRACE A GARBLED REASON-TEXT BACK TO A      010239RL
023400******* MIS-MOVED FIELD IN THE LINKAGE AREA.                      010240RL
023500        01  CALC-RISK-REC-FLAT REDEFINES CALC-RISK-REC.                   
023600            05  FILLER                  PIC X(88).                        
023700                                                                          
023800        PROCEDURE DIVISION.                                               
023900******* OPEN, PRIME THE READ, THEN ONE PASS OF 100-MAINLINE PER           
024000******* SENSOR-LOG RECORD UNTIL THE FEED RUNS OUT.                        
024100            PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                       
024200            PERFORM 100-MAINLINE THRU 100-EXIT                            
024300                    UNTIL NO-MORE-SENSRLOG.                               
024400            PERFORM 900-CLEANUP THRU 900-EXIT.                            
024500******* RETURN-CODE ZERO SIGNALS A CLEAN RUN TO THE JOB STEP -            
024600******* 1000-ABEND-RTN NEVER FALLS BACK THROUGH HERE.                     
024700            MOVE ZERO TO RETURN-CODE.                                     
024800            GOBACK.                                                       
024900                                                                          
025000        000-HOUSEKEEPING.                                                 
025100            MOVE '000-HOUSEKEEPING' TO PARA-NAME.                         
025200******* RERUN-SWITCH IS JUST A DIFFERENT JOB-LOG MESSAGE - SEE            
025300******* THE UPSI-0 NOTE BACK AT SPECIAL-NAMES.                            
025400            IF RERUN-SWITCH                                               
025500                DISPLAY '***** RISKUPDT RESTARTED ON RERUN *****'         
025600            ELSE                                                          
025700                DISPLAY '******** BEGIN JOB RISKUPDT ********'.           
025800                                                                          
025900******* WS-RUN-DATE IS CAPTURED FOR THE SYSOUT TRACE ONLY - IT            
026000******* NEVER GOES INTO A RISK-RESULT OR RISK-EVENT RECORD, BOTH          
026100******* OF WHICH CARRY THE SENSOR-LOG'S OWN TIMESTAMP INSTEAD.            
026200            ACCEPT WS-RUN-DATE FROM DATE.                                 
026300******* SYSOUT OPENS OUTPUT EVEN ON A CLEAN RUN - THE JOB-LOG             
026400******* DISPLAYs ABOVE GO TO THE CONSOLE, NOT THIS FILE, BUT              
026500******* 1000-ABEND-RTN NEEDS IT ALREADY OPEN IF IT HAS TO FIRE.           
026600            OPEN INPUT SENSOR-LOG-IN.                                     
026700            OPEN OUTPUT RISK-RESULT-OUT, RISK-EVENT-OUT, SYSOUT.          
026800                                                                          
026900******* EQUIP-LEVEL-TAB STARTS EMPTY EVERY RUN - THERE IS NO              
027000******* CARRY-FORWARD FILE BETWEEN RUNS, THE FIRST READING SEEN           
027100******* FOR AN EQUIPMENT-ID IN A GIVEN RUN HAS NO PRIOR LEVEL.            
027200            INITIALIZE COUNTERS-AND-ACCUMULATORS, EQUIP-LEVEL-TAB.        
027300            READ SENSOR-LOG-IN INTO SENSOR-LOG-REC                        
027400                AT END                                                    
027500                MOVE 'N' TO MORE-SENSRLOG-SW                              
027600                GO TO 000-EXIT                                            
027700            END-READ.                                                     
027800            ADD +1 TO RECORDS-READ.                                       
027900        000-EXIT.                                                         
028000            EXIT.                                                         
028100                                                                          
028200        100-MAINLINE.                                                     
028300            MOVE '100-MAINLINE' TO PARA-NAME.                             
028400******* LOAD THE THREE RAW READINGS INTO CLCLRISK'S CALL AREA -           
028500******* EQUIPMENT-ID, TIMESTAMP ETC. DO NOT GO TO CLCLRISK, IT            
028600******* ONLY SCORES THE THREE SENSOR VALUES.                              
028700            MOVE SL-TEMPERATURE     TO CRR-RAW-TEMPERATURE.               
028800            MOVE SL-VIBRATION       TO CRR-RAW-VIBRATION.                 
028900            MOVE SL-LOAD-PERCENTAGE TO CRR-RAW-LOAD-PCT.                  
029000            MOVE ZERO TO CALC-CALL-RET-CODE.                              
029100            CALL 'CLCLRISK' USING CALC-RISK-REC,                          
029200                                      CALC-CALL-RET-CODE.                 
029300                                                                          
029400******* CLCLRISK ALWAYS RETURNS ZERO TODAY - SEE ITS OWN NOTE             
029500******* ON RETURN-CD - BUT THE CHECK STAYS SINCE THE OLD                  
029600******* CLCLBCST CALL COULD FAIL AND THE CALLING CONVENTION IS            
029700******* UNCHANGED.                                                        
029800            IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO                       
029900                MOVE '** NON-ZERO RETURN-CODE FROM CLCLRISK'              
030000                                         TO ABEND-REASON                  
030100                GO TO 1000-ABEND-RTN.                                     
030200                                                                          
030300******* RISK-RESULT IS WRITTEN FOR EVERY RECORD, NO FILTERING -           
030400******* THE FILTER ONLY APPLIES TO RISK-EVENT-OUT, BELOW AT 600.          
030500            MOVE SL-EQUIPMENT-ID  TO RR-EQUIPMENT-ID.                     
030600            MOVE SL-LOG-TIMESTAMP TO RR-RESULT-TIMESTAMP.                 
030700            MOVE CRR-RISK-SCORE   TO RR-RISK-SCORE.                       
030800            MOVE CRR-RISK-LEVEL   TO RR-RISK-LEVEL.                       
030900            MOVE CRR-REASON-TEXT  TO RR-REASON-TEXT.                      
031000            WRITE RISK-RESULT-REC-FD FROM RISK-RESULT-REC.                
031100            ADD +1 TO RESULTS-WRITTEN.                                    
031200                                                                          
031300******* LOOK UP THE LAST-WRITTEN LEVEL FOR THIS EQUIPMENT-ID,             
031400******* THEN DECIDE WHETHER THIS READING CROSSES THE CONTROL-             
031500******* BREAK LINE FOR A RISK-EVENT.                                      
031600            PERFORM 500-FIND-EQUIP-LEVEL THRU 500-EXIT.                   
031700            PERFORM 600-APPLY-EVENT-RULE THRU 600-EXIT.                   
031800                                                                          
031900******* THE ONLY PLACE MORE-SENSRLOG-SW CAN GO TO 'N' - NO OTHER          
032000******* PARAGRAPH SETS IT, SO THE TOP-LEVEL PERFORM UNTIL IS              
032100******* GUARANTEED TO TERMINATE.                                          
032200            READ SENSOR-LOG-IN INTO SENSOR-LOG-REC                        
032300                AT END                                                    
032400                MOVE 'N' TO MORE-SENSRLOG-SW                              
032500                GO TO 100-EXIT                                            
032600            END-READ.                                                     
032700            ADD +1 TO RECORDS-READ.                                       
032800        100-EXIT.                                                         
032900            EXIT.                                                         
033000                                                                          
033100******* LINEAR SCAN - THE TABLE FILLS IN FIRST-SEEN ORDER, NOT            
033200******* BY EQUIPMENT-ID, SO SEARCH CANNOT BE A SEARCH ALL.                
033300        500-FIND-EQUIP-LEVEL.                                             
033400            MOVE '500-FIND-EQUIP-LEVEL' TO PARA-NAME.                     
033500******* RESET BOTH FLAGS EVERY RECORD - EQL-FOUND-SW AND                  
033600******* WS-PREV-LEVEL MUST NOT CARRY OVER FROM THE PRIOR                  
033700******* EQUIPMENT-ID'S LOOKUP.                                            
033800            MOVE 'N' TO EQL-FOUND-SW.                                     
033900            MOVE SPACES TO WS-PREV-LEVEL.                                 
034000******* SKIP THE SCAN ENTIRELY ON THE VERY FIRST RECORD OF THE            
034100******* RUN, WHEN THE TABLE HAS NOTHING IN IT YET.                        
034200            IF EQL-ROWS-USED > ZERO                                       
034300******* OR EQL-FOUND STOPS THE LOOP THE INSTANT 550 MATCHES -             
034400******* NO POINT SCANNING PAST THE ONE ROW THAT CAN MATCH.                
034500                PERFORM 550-SCAN-EQUIP-TAB THRU 550-EXIT                  
034600                    VARYING EQL-IDX FROM 1 BY 1                           
034700                    UNTIL EQL-IDX > EQL-ROWS-USED OR EQL-FOUND.           
034800        500-EXIT.                                                         
034900            EXIT.                                                         
035000                                                                          
035100        550-SCAN-EQUIP-TAB.                                               
035200            MOVE '550-SCAN-EQUIP-TAB' TO PARA-NAME.                       
035300******* WS-FOUND-ROW IS REMEMBERED SO 650 CAN UPDATE THE SAME             
035400******* ROW WITHOUT RE-SCANNING THE WHOLE TABLE A SECOND TIME.            
035500            IF EQL-EQUIPMENT-ID(EQL-IDX) = SL-EQUIPMENT-ID                
035600                MOVE 'Y' TO EQL-FOUND-SW                                  
035700                SET WS-FOUND-ROW TO EQL-IDX                               
035800                MOVE EQL-LAST-LEVEL(EQL-IDX) TO WS-PREV-LEVEL.            
035900        550-EXIT.                                                         
036000            EXIT.                                                         
036100                                                                          
036200******* REQ 5502 EMISSION RULE - LOG EVERY NOT-LOW READING, AND           
036300******* LOG THE ONE-TIME RECOVERY BACK DOWN TO LOW.  THE                  
036400******* CARRIED MARKER ONLY MOVES WHEN AN EVENT IS ACTUALLY               
036500******* WRITTEN - A LOW READING AFTER A LOW EVENT CHANGES                 
036600******* NOTHING.                                                          
036700        600-APPLY-EVENT-RULE.                                             
036800            MOVE '600-APPLY-EVENT-RULE' TO PARA-NAME.                     
036900            MOVE 'N' TO WS-EMIT-EVENT-SW.                                 
037000                                                                          
037100******* BRANCH 1 - ANYTHING NOT LOW TODAY IS ALWAYS AN EVENT,             
037200******* WHETHER IT WAS LOW, MEDIUM OR HIGH LAST TIME.                     
037300            IF CRR-RISK-LEVEL NOT EQUAL TO 'LOW'                          
037400                MOVE 'Y' TO WS-EMIT-EVENT-SW                              
037500            ELSE                                                          
037600******* BRANCH 2 - LOW TODAY IS ONLY AN EVENT IF THE PRIOR                
037700******* CARRIED LEVEL WAS ABOVE LOW - THE ONE-TIME RECOVERY.              
037800                IF EQL-FOUND AND WS-PREV-LEVEL NOT EQUAL TO 'LOW'         
037900                    MOVE 'Y' TO WS-EMIT-EVENT-SW.                         
038000                                                                          
038100            IF NOT EMIT-EVENT                                             
038200                GO TO 600-EXIT.                                           
038300                                                                          
038400******* CHEAP SANITY CHECK BEFORE WE TRUST CRR-RISK-LEVEL AS A            
038500******* PRINTABLE CODE - VALID-LEVEL-CHARS ONLY TESTS THE FIRST           
038600******* BYTE, SINCE LOW/MEDIUM/HIGH START L/M/H AND NO TWO                
038700******* LEVELS SHARE A LEADING LETTER.                                    
038800            IF CRR-RISK-LEVEL(1 : 1) IS NOT VALID-LEVEL-CHARS             
038900                MOVE '** INVALID RISK-LEVEL ON EVENT WRITE'               
039000                                         TO ABEND-REASON                  
039100                MOVE CRR-RISK-LEVEL TO ACTUAL-VAL                         
039200                GO TO 1000-ABEND-RTN.                                     
039300                                                                          
039400******* RISK-EVENT CARRIES THE SAME FIELDS AS THE RISK-RESULT             
039500******* RECORD JUST WRITTEN AT 100 - RE-USE RR- RATHER THAN               
039600******* CRR- SO A FUTURE FIELD ORDER CHANGE IN CALC-RISK-REC              
039700******* DOES NOT HAVE TO BE MIRRORED HERE TOO.                            
039800            MOVE RR-EQUIPMENT-ID     TO RE-EQUIPMENT-ID.                  
039900            MOVE RR-RESULT-TIMESTAMP TO RE-EVENT-TIMESTAMP.               
040000            MOVE RR-RISK-SCORE       TO RE-RISK-SCORE.                    
040100            MOVE RR-RISK-LEVEL       TO RE-RISK-LEVEL.                    
040200            MOVE RR-REASON-TEXT      TO RE-REASON-TEXT.                   
040300            WRITE RISK-EVENT-REC-FD FROM RISK-EVENT-REC.                  
040400            ADD +1 TO EVENTS-WRITTEN.                                     
040500                                                                          
040600******* THE TABLE UPDATE HAPPENS ONLY AFTER THE EVENT IS                  
040700******* SAFELY WRITTEN - IF THE WRITE ABOVE EVER FAILED WE                
040800******* WOULD NOT WANT THE CARRIED LEVEL TO HAVE MOVED ANYWAY.            
040900            PERFORM 650-UPDATE-EQUIP-TAB THRU 650-EXIT.                   
041000        600-EXIT.                                                         
041100            EXIT.                                                         
041200                                                                          
041300        650-UPDATE-EQUIP-TAB.                                             
041400            MOVE '650-UPDATE-EQUIP-TAB' TO PARA-NAME.                     
041500******* ONLY CALLED WHEN 600 HAS ALREADY DECIDED TO WRITE A               
041600******* RISK-EVENT - IF 600 SUPPRESSED THE EVENT THE TABLE STAYS          
041700******* EXACTLY AS IT WAS, EVEN IF EQL-FOUND IS ON.                       
041800            IF EQL-FOUND                                                  
041900                MOVE CRR-RISK-LEVEL TO                                    
042000                    EQL-LAST-LEVEL(WS-FOUND-ROW)                          
042100                GO TO 650-EXIT.                                           
042200                                                                          
042300******* 500 DISTINCT EQUIPMENT-IDS COVERS EVERY PLANT ON THE              
042400******* ORIGINAL SIZING STUDY WITH ROOM TO SPARE - RAISE THE              
042500******* OCCURS IN EQUIP-LEVEL-TAB IF THIS EVER FIRES FOR REAL.            
042600            IF EQL-ROWS-USED = 500                                        
042700                MOVE '** EQUIP-LEVEL-TAB FULL, RAISE THE OCCURS'          
042800                                         TO ABEND-REASON                  
042900                GO TO 1000-ABEND-RTN.                                     
043000                                                                          
043100******* FIRST SIGHTING OF THIS EQUIPMENT-ID IN THE RUN - ADD A            
043200******* NEW ROW AT THE END RATHER THAN SEARCH FOR A FREE SLOT.            
043300            ADD +1 TO EQL-ROWS-USED.                                      
043400            SET EQL-IDX TO EQL-ROWS-USED.                                 
043500            MOVE SL-EQUIPMENT-ID TO EQL-EQUIPMENT-ID(EQL-IDX).            
043600            MOVE CRR-RISK-LEVEL  TO EQL-LAST-LEVEL(EQL-IDX).              
043700        650-EXIT.                                                         
043800            EXIT.                                                         
043900                                                                          
044000        700-CLOSE-FILES.                                                  
044100            MOVE '700-CLOSE-FILES' TO PARA-NAME.                          
044200******* SHARED BY BOTH 900-CLEANUP AND 1000-ABEND-RTN SO THE              
044300******* FILES ARE NEVER LEFT OPEN NO MATTER HOW THE JOB ENDS.             
044400            CLOSE SENSOR-LOG-IN, RISK-RESULT-OUT, RISK-EVENT-OUT,         
044500                  SYSOUT.                                                 
044600        700-EXIT.                                                         
044700            EXIT.                                                         
044800                                                                          
044900******* NORMAL END-OF-JOB HOUSEKEEPING - CLOSE, LOG THE RUN               
045000******* TOTALS, RETURN A ZERO CONDITION CODE.                             
045100        900-CLEANUP.                                                      
045200            MOVE '900-CLEANUP' TO PARA-NAME.                              
045300            PERFORM 700-CLOSE-FILES THRU 700-EXIT.                        
045400                                                                          
045500******* OPERATOR-FACING COUNTS FOR THE JOB LOG - NOT WRITTEN TO           
045600******* SYSOUT-REC, JUST THE CONSOLE/JES LOG VIA DISPLAY.                 
045700******* SHOULD ALWAYS EQUAL RESULTS-WRITTEN - ONE RISK-RESULT             
045800******* PER SENSOR-LOG RECORD, NO FILTERING ON THIS COUNT.                
045900            DISPLAY '** SENSOR-LOG RECORDS READ **'.                      
046000            DISPLAY RECORDS-READ.                                         
046100            DISPLAY '** RISK-RESULT RECORDS WRITTEN **'.                  
046200            DISPLAY RESULTS-WRITTEN.                                      
046300******* EVENTS-WRITTEN IS ALWAYS LESS THAN OR EQUAL TO                    
046400******* RESULTS-WRITTEN - ONLY THE RECORDS 600 ACTUALLY FIRES             
046500******* ON GET COUNTED HERE.                                              
046600            DISPLAY '** RISK-EVENT RECORDS WRITTEN **'.                   
046700            DISPLAY EVENTS-WRITTEN.                                       
046800            DISPLAY '****** NORMAL END OF JOB RISKUPDT ******'.           
046900        900-EXIT.                                                         
047000            EXIT.                                                         
047100                                                                          
047200******* STANDARD SHOP ABEND TRAP - ABEND-REASON AND PARA-NAME             
047300******* ARE ALREADY SET BY WHOEVER GO TO'D HERE, SO ALL THIS              
047400******* PARAGRAPH DOES IS LOG THE RECORD AND FORCE A U0778.               
047500        1000-ABEND-RTN.                                                   
047600            WRITE SYSOUT-REC FROM ABEND-REC.                              
047700            PERFORM 700-CLOSE-FILES THRU 700-EXIT.                        
047800            DISPLAY '*** ABNORMAL END OF JOB-RISKUPDT ***'                
047900                                         UPON CONSOLE.                    
048000******* FORCES A DATA-EXCEPTION ABEND SO THE JOB STEP SHOWS A             
048100******* NON-ZERO CONDITION CODE INSTEAD OF GOBACK-ING CLEAN.              
048200            DIVIDE ZERO-VAL INTO ONE-VAL.                                 
