000100******************************************************************        
000200** COPYBOOK  SENSRLOG                                                     
000300** ONE RECORD PER EQUIPMENT READING TAKEN OFF THE PLANT-FLOOR             
000400** SENSOR FEED.  FIXED 44-BYTE RECORD, ONE RECORD PER LINE - NO           
000500** TRAILER RECORD IS CARRIED ON THIS FILE.                                
000600**                                                                        
000700** MAINTENANCE HISTORY                                                    
000800**   04/12/88  JS   ORIGINAL COPYBOOK FOR THE EQUIPMENT RISK-     880412JS
000900**             SCORING SYSTEM.                                    880413JS
001000**   11/02/93  RL   REQ 4471 - WIDENED LOG-TIMESTAMP TO CARRY     930112RL
001100**             SECONDS, WAS HHMM ONLY.                            930113RL
001200**   09/14/98  MK   Y2K PREP - CONFIRMED LOG-TS-YYYY IS FULL 4    980914MK
001300**             DIGITS, NO WINDOWING NEEDED ON THIS FEED.          980915MK
001400**   02/08/01  RL   REQ 5502 - ADDED LOG-TIMESTAMP-PARTS SO       010208RL
001500**             600-APPLY-EVENT-RULE COULD TRACE THE READING       010209RL
001600**             HOUR ON AN ABEND WITHOUT UNSTRINGING IT.           010210RL
001700******************************************************************        
001800 01  SENSOR-LOG-REC.                                                      
001900     05  SL-EQUIPMENT-ID         PIC 9(9).                                
002000     05  SL-LOG-TIMESTAMP        PIC X(14).                               
002100******* RAW READINGS - SIGN SEPARATE, DECIMAL POINT CARRIED IN            
002200******* THE TEXT SO THE FEED STAYS HUMAN-READABLE ON A BROWSE             
002300     05  SL-TEMPERATURE          PIC S999.99                              
002400                                 SIGN LEADING SEPARATE CHARACTER.         
002500     05  SL-VIBRATION            PIC S999.99                              
002600                                 SIGN LEADING SEPARATE CHARACTER.         
002700     05  SL-LOAD-PERCENTAGE      PIC S999.99                              
002800                                 SIGN LEADING SEPARATE CHARACTER.         
002900******* ADDED RL  02/08/01 - REQ 5502 - SEE NOTE ABOVE            010211RL
003000 01  LOG-TIMESTAMP-PARTS REDEFINES SENSOR-LOG-REC.                        
003100     05  FILLER                  PIC 9(9).                                
003200     05  LOG-TS-YYYY             PIC 9(4).                                
003300     05  LOG-TS-MM               PIC 9(2).                                
003400     05  LOG-TS-DD               PIC 9(2).                                
003500     05  LOG-TS-HH               PIC 9(2).                                
003600     05  LOG-TS-MI               PIC 9(2).                                
003700     05  LOG-TS-SS               PIC 9(2).                                
003800     05  FILLER                  PIC X(21).                               
