000100        IDENTIFICATION DIVISION.                                          
000200******************************************************************        
000300        PROGRAM-ID.  RSNLTH.                                              
000400        AUTHOR. JON SAYLES.                                               
000500        INSTALLATION. COBOL DEVELOPMENT CENTER.                           
000600        DATE-WRITTEN. 04/12/88.                                           
000700        DATE-COMPILED. 04/12/88.                                          
000800        SECURITY. NON-CONFIDENTIAL.                                       
000900******************************************************************        
001000** RSNLTH - LEADING-BLANK COUNTER                                         
001100** CALLED FROM CLCLRISK TO COUNT THE LEADING BLANKS ON AN                 
001200** EDITED NUMERIC FIELD BEFORE IT IS STRUNG INTO REASON-TEXT -            
001300** ADAPTED FROM THE OLD TRAILING-BLANK TRIMMER USED ON THE                
001400** PATIENT-COMMENT FIELDS, SAME LINKAGE SHAPE.                            
001500**                                                                        
001600** MAINTENANCE HISTORY                                                    
001700**   04/12/88  JS   ORIGINAL MODULE, TRAILING-BLANK COUNT ON      880412JS
001800**             TEXT1 VIA FUNCTION REVERSE, USED BY THE OLD        880413JS
001900**             COMMENT-FIELD EDIT ROUTINE.                        880414JS
002000**   09/14/98  MK   Y2K PREP - NO DATE FIELDS IN THIS MODULE,     980918MK
002100**             REVIEWED AND SIGNED OFF.                           980919MK
002200**   06/19/03  DP   REQ 5890 - RETASKED FOR THE RISK-SCORING      030623DP
002300**             REASON-TEXT BUILD - NEEDED A LEADING-BLANK         030624DP
002400**             COUNT, NOT A TRAILING ONE, SO THE REVERSE LOGIC    030625DP
002500**             CAME OUT AND A STRAIGHT INSPECT TALLYING WENT IN.  030626DP
002600**             FUNCTION REVERSE IS GONE FOR GOOD - COMPILER ON    030627DP
002700**             THE NEW BOX DOESN'T CARRY INTRINSIC FUNCTIONS.     030628DP
002800******************************************************************        
002900                                                                          
003000        ENVIRONMENT DIVISION.                                             
003100        CONFIGURATION SECTION.                                            
003200        SOURCE-COMPUTER. IBM-390.                                         
003300        OBJECT-COMPUTER. IBM-390.                                         
003400        SPECIAL-NAMES.                                                    
003500            C01 IS TOP-OF-FORM.                                           
003600                                                                          
003700        DATA DIVISION.                                                    
003800        FILE SECTION.                                                     
003900                                                                          
004000        WORKING-STORAGE SECTION.                                          
004100        01  MISC-FIELDS.                                                  
004200            05  L            PIC S9(4) COMP.                              
004300            05  TEMP-TXT     PIC X(254).                                  
004400******* ADDED DP  06/19/03 - REQ 5890 - DEBUG BYTE VIEW, USED     030629DP
004500******* ONCE WHEN THE MAGNITUDE FIELD CAME IN WITH LOW-VALUES     030630DP
004600******* INSTEAD OF SPACES FROM AN UNINITIALIZED CALLER.           030631DP
004700        01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                        
004800            05  FILLER       PIC X(256).                                  
004900                                                                          
005000        LINKAGE SECTION.                                                  
005100        01  TEXT1            PIC X(255).                                  
005200******* ADDED DP  06/19/03 - REQ 5890 - LETS A CALLER CHECK       030632DP
005300******* JUST THE FIRST BYTE WITHOUT A REFERENCE MODIFIER.         030633DP
005400        01  TEXT1-ALT REDEFINES TEXT1.                                    
005500            05  TEXT1-FIRST-BYTE PIC X(1).                                
005600            05  TEXT1-REST       PIC X(254).                              
005700                                                                          
005800        01  RETURN-LTH       PIC S9(4).                                   
005900******* ADDED DP  06/19/03 - REQ 5890 - SYSOUT DUMP OF THE        030634DP
006000******* RETURNED COUNT WHEN TRACING A BAD REASON-TEXT.            030635DP
006100        01  RETURN-LTH-ALT REDEFINES RETURN-LTH.                          
006200            05  FILLER           PIC X(4).                                
006300                                                                          
006400        PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                       
006500******* COUNT THE BLANKS RUNNING OFF THE FRONT OF TEXT1 - THE             
006600******* CALLER USES THIS TO SKIP PAST THEM WHEN BUILDING THE              
006700******* REASON-TEXT MESSAGE.  NO FUNCTION REVERSE NEEDED SINCE            
006800******* WE ARE COUNTING FROM THE FRONT, NOT THE BACK.                     
006900            MOVE ZERO TO L.                                               
007000            INSPECT TEXT1 TALLYING L FOR LEADING SPACE.                   
007100            MOVE L TO RETURN-LTH.                                         
007200            GOBACK.                                                       
