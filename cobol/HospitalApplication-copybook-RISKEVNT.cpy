000100******************************************************************        
000200** COPYBOOK  RISKEVNT                                                     
000300** ONE RECORD PER RISK-EVENT LEDGER ENTRY - THE FILTERED SUBSET           
000400** OF RISK-RESULT-REC THAT PASSES THE 600-APPLY-EVENT-RULE                
000500** CONTROL-BREAK TEST IN RISKUPDT.  SAME SHAPE AS RISKRSLT SO             
000600** THE LEDGER CAN BE RE-READ WITH THE SAME COPYBOOK LATER.                
000700**                                                                        
000800** MAINTENANCE HISTORY                                                    
000900**   04/12/88  JS   ORIGINAL COPYBOOK.                            880412JS
001000**   02/08/01  RL   REQ 5502 - ADDED EVENT-TS-PARTS REDEFINES.    010215RL
001100******************************************************************        
001200 01  RISK-EVENT-REC.                                                      
001300     05  RE-EQUIPMENT-ID     PIC 9(9).                                    
001400     05  RE-EVENT-TIMESTAMP   PIC X(14).                                  
001500     05  RE-RISK-SCORE       PIC 9(3)V9(2).                               
001600******* RISK-LEVEL IS ALWAYS ONE OF THE FOUR 88-LEVELS BELOW              
001700     05  RE-RISK-LEVEL       PIC X(8).                                    
001800         88  RE-LEVEL-LOW      VALUE 'LOW'.                               
001900         88  RE-LEVEL-MEDIUM   VALUE 'MEDIUM'.                            
002000         88  RE-LEVEL-HIGH     VALUE 'HIGH'.                              
002100         88  RE-LEVEL-CRITICAL VALUE 'CRITICAL'.                          
002200     05  RE-REASON-TEXT      PIC X(60).                                   
002300     05  FILLER                  PIC X(4).                                
002400******* ADDED RL  02/08/01 - REQ 5502 - SEE NOTE ABOVE            010216RL
002500 01  EVENT-TS-PARTS REDEFINES RISK-EVENT-REC.                             
002600     05  FILLER                  PIC 9(9).                                
002700     05  EVENT-TS-YYYY           PIC 9(4).                                
002800     05  EVENT-TS-MM             PIC 9(2).                                
002900     05  EVENT-TS-DD             PIC 9(2).                                
003000     05  EVENT-TS-HH             PIC 9(2).                                
003100     05  EVENT-TS-MI             PIC 9(2).                                
003200     05  EVENT-TS-SS             PIC 9(2).                                
003300     05  FILLER                  PIC X(73).                               
