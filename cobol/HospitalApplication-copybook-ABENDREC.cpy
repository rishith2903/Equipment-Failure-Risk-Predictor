000100******************************************************************        
000200** COPYBOOK  ABENDREC                                                     
000300** STANDARD SHOP FATAL-ERROR TRAP RECORD - WRITTEN TO SYSOUT              
000400** JUST BEFORE A JOB GOES DOWN SO OPERATIONS HAS SOMETHING TO             
000500** HAND BACK TO THE PROGRAMMER ON CALL.                                   
000600**                                                                        
000700** MAINTENANCE HISTORY                                                    
000800**   04/12/88  JS   ORIGINAL COPYBOOK, CARRIED FORWARD FROM THE   880412JS
000900**             PATIENT-SYSTEM JOBS ONTO THE RISK-SCORING JOBS.    880413JS
001000**   02/08/01  RL   REQ 5502 - ADDED ABEND-REC-FLAT REDEFINES SO  010217RL
001100**             ON-CALL COULD DISPLAY THE WHOLE RECORD AS ONE      010218RL
001200**             FIELD WHEN THE SPLIT-OUT VALUES LOOKED GARBLED.    010219RL
001300******************************************************************        
001400 01  ABEND-REC.                                                           
001500     05  PARA-NAME               PIC X(32).                               
001600     05  ABEND-REASON            PIC X(40).                               
001700     05  EXPECTED-VAL            PIC X(9).                                
001800     05  ACTUAL-VAL              PIC X(9).                                
001900******* ADDED RL 02/08/01 - REQ 5502 - SEE NOTE ABOVE             010220RL
002000 01  ABEND-REC-FLAT REDEFINES ABEND-REC.                                  
002100     05  FILLER                  PIC X(90).                               
