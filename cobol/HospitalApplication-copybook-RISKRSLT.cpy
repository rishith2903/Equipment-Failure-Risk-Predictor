000100******************************************************************        
000200** COPYBOOK  RISKRSLT                                                     
000300** ONE RECORD PER SENSOR-LOG RECORD SCORED - THE FULL RESULT              
000400** STREAM OUT OF RISKUPDT, UNFILTERED.  PADDED TO 100 BYTES TO            
000500** MATCH THE SHOP'S USUAL ROUND-NUMBER UTILITY RECORD SIZE.               
000600**                                                                        
000700** MAINTENANCE HISTORY                                                    
000800**   04/12/88  JS   ORIGINAL COPYBOOK.                            880412JS
000900**   02/08/01  RL   REQ 5502 - ADDED RESULT-TS-PARTS REDEFINES    010212RL
001000**             FOR THE SAME REASON AS SENSRLOG.                   010213RL
001100******************************************************************        
001200 01  RISK-RESULT-REC.                                                     
001300     05  RR-EQUIPMENT-ID     PIC 9(9).                                    
001400     05  RR-RESULT-TIMESTAMP  PIC X(14).                                  
001500     05  RR-RISK-SCORE       PIC 9(3)V9(2).                               
001600******* RISK-LEVEL IS ALWAYS ONE OF THE FOUR 88-LEVELS BELOW              
001700     05  RR-RISK-LEVEL       PIC X(8).                                    
001800         88  RR-LEVEL-LOW      VALUE 'LOW'.                               
001900         88  RR-LEVEL-MEDIUM   VALUE 'MEDIUM'.                            
002000         88  RR-LEVEL-HIGH     VALUE 'HIGH'.                              
002100         88  RR-LEVEL-CRITICAL VALUE 'CRITICAL'.                          
002200     05  RR-REASON-TEXT      PIC X(60).                                   
002300     05  FILLER                  PIC X(4).                                
002400******* ADDED RL  02/08/01 - REQ 5502 - SEE NOTE ABOVE            010214RL
002500 01  RESULT-TS-PARTS REDEFINES RISK-RESULT-REC.                           
002600     05  FILLER                  PIC 9(9).                                
002700     05  RESULT-TS-YYYY          PIC 9(4).                                
002800     05  RESULT-TS-MM            PIC 9(2).                                
002900     05  RESULT-TS-DD            PIC 9(2).                                
003000     05  RESULT-TS-HH            PIC 9(2).                                
003100     05  RESULT-TS-MI            PIC 9(2).                                
003200     05  RESULT-TS-SS            PIC 9(2).                                
003300     05  FILLER                  PIC X(73).                               
