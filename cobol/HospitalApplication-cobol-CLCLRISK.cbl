000100        IDENTIFICATION DIVISION.                                          
000200******************************************************************        
000300        PROGRAM-ID.  CLCLRISK.                                            
000400        AUTHOR. JON SAYLES.                                               
000500        INSTALLATION. COBOL DEVELOPMENT CENTER.                           
000600        DATE-WRITTEN. 04/12/88.                                           
000700        DATE-COMPILED. 04/12/88.                                          
000800        SECURITY. NON-CONFIDENTIAL.                                       
000900******************************************************************        
001000** CLCLRISK - EQUIPMENT RISK-SCORING CALCULATION MODULE                   
001100** CALLED FROM RISKUPDT FOR EVERY SENSOR-LOG RECORD READ.  TAKES          
001200** THE THREE RAW READINGS, NORMALIZES EACH ONE OVER ITS FIXED             
001300** RANGE, WEIGHTS AND SUMS THEM INTO THE COMPOSITE SCORE, GRADES          
001400** THE SCORE INTO A RISK LEVEL, AND BUILDS THE ONE-LINE REASON            
001500** TEXT NAMING WHICHEVER READING DROVE THE SCORE.                         
001600**                                                                        
001700** MAINTENANCE HISTORY                                                    
001800**   04/12/88  JS   ORIGINAL MODULE - REPLACES THE OLD HAND-      880412JS
001900**             COMPUTED EQUIPMENT-COST CALL.                      880413JS
002000**   11/02/93  RL   REQ 4471 - VIBRATION RANGE CONFIRMED AGAINST  930114RL
002100**             PLANT-FLOOR CALIBRATION SHEET, NO CHANGE TO CODE.  930115RL
002200**   09/14/98  MK   Y2K PREP - NO DATE FIELDS IN THIS MODULE,     980916MK
002300**             REVIEWED AND SIGNED OFF.                           980917MK
002400**   02/08/01  RL   REQ 5502 - ADDED TIE-BREAK NOTE BELOW AT      010221RL
002500**             400-IDENTIFY-PRIMARY-REASON - ON A TIE THE LAST    010222RL
002600**             FACTOR CHECKED (TEMP, THEN VIB, THEN LOAD) WINS,   010223RL
002700**             MATCHING HOW THE OLD ON-LINE SCREEN DID IT.        010224RL
002800**   06/19/03  DP   REQ 5890 - CALL TO RSNLTH TO STRIP THE        030619DP
002900**             LEADING BLANKS OFF THE EDITED MAGNITUDE BEFORE     030620DP
003000**             BUILDING REASON-TEXT, NO MORE GAP AFTER THE SIGN.  030621DP
003100**   03/04/05  TG   REQ 6344 - A POSITIVE READING WAS STRINGING   050304TG
003200**             WS-SIGN-TEXT'S BLANK IN WHOLE, LEAVING A GAP       050305TG
003300**             AFTER THE OPEN PAREN ON EVERY NON-NEGATIVE         050306TG
003400**             READING - CHANGED THAT STRING OPERAND TO           050307TG
003500**             DELIMITED BY SPACE SO A BLANK SIGN CONTRIBUTES     050308TG
003600**             NOTHING.  ALSO DROPPED NORM-TEMP/VIB/LOAD BACK     050309TG
003700**             TO 2 DECIMALS TO MATCH THE ENGINEERING SPEC        050310TG
003800**             SHEET'S NORMALIZE STEP - THEY WERE CARRYING 4.     050311TG
003900**   07/22/05  TG   REQ 6401 - CLR-REASON-TEXT WAS NOT BLANKED    050722TG
004000**             BEFORE THE STRING AT 400, SO A SHORT MESSAGE       050723TG
004100**             LEFT TRAILING GARBAGE FROM A LONGER PRIOR          050724TG
004200**             RECORD'S TEXT - ADDED A SPACE-FILL RIGHT AHEAD     050725TG
004300**             OF THE STRING.  ALSO THE MOVE OF THE RAW READING   050726TG
004400**             INTO WS-RAW-MAGNITUDE WAS TRUNCATING THE SECOND    050727TG
004500**             DECIMAL INSTEAD OF ROUNDING IT - NOW COMPUTED      050728TG
004600**             ROUNDED INTO WS-RAW-MAGNITUDE-PK FIRST.            050729TG
004700**   08/03/05  TG   REQ 6418 - WS-TRIM-CNT WAS DECLARED COMP BUT  050803TG
004800**             RSNLTH'S RETURN-LTH IS PLAIN PIC S9(4), SAME AS    050804TG
004900**             THE OLD STR-LTH/STRLTH PAIRING - THE USAGE         050805TG
005000**             MISMATCH WAS STOMPING THE WORKING-STORAGE BYTES    050806TG
005100**             RIGHT AFTER IT ON EVERY CALL.  DROPPED COMP FROM   050807TG
005200**             WS-TRIM-CNT AND WS-START-POS TO MATCH RETURN-LTH.  050808TG
005300******************************************************************        
005400                                                                          
005500        ENVIRONMENT DIVISION.                                             
005600        CONFIGURATION SECTION.                                            
005700        SOURCE-COMPUTER. IBM-390.                                         
005800        OBJECT-COMPUTER. IBM-390.                                         
005900        SPECIAL-NAMES.                                                    
006000******* C01 CARRIED FROM THE SHOP STANDARD COPY BLOCK EVEN                
006100******* THOUGH THIS MODULE WRITES NO PRINT OUTPUT OF ITS OWN.             
006200            C01 IS TOP-OF-FORM.                                           
006300                                                                          
006400        DATA DIVISION.                                                    
006500        FILE SECTION.                                                     
006600******* CLCLRISK OWNS NO FILES - IT IS A PURE CALCULATION                 
006700******* MODULE, ALL I/O STAYS BACK IN RISKUPDT.                           
006800                                                                          
006900        WORKING-STORAGE SECTION.                                          
007000******* FIXED NORMALIZATION RANGES - SEE ENGINEERING SPEC SHEET           
007100******* ON FILE WITH PLANT ENGINEERING - DO NOT DERIVE THESE              
007200******* FROM THE SENSOR-LOG EDIT LIMITS, THEY ARE NOT THE SAME            
007300******* THING EVEN WHERE THE NUMBERS HAPPEN TO LINE UP.                   
007400        01  NORM-RANGE-TABLE.                                             
007500            05  TEMP-RANGE-MIN   PIC S9(3)V9(2) COMP-3 VALUE 0.           
007600            05  TEMP-RANGE-MAX   PIC S9(3)V9(2) COMP-3 VALUE 150.         
007700            05  VIB-RANGE-MIN    PIC S9(3)V9(2) COMP-3 VALUE 0.           
007800            05  VIB-RANGE-MAX    PIC S9(3)V9(2) COMP-3 VALUE 50.          
007900            05  LOAD-RANGE-MIN   PIC S9(3)V9(2) COMP-3 VALUE 0.           
008000            05  LOAD-RANGE-MAX   PIC S9(3)V9(2) COMP-3 VALUE 100.         
008100******* ADDED RL  02/08/01 - REQ 5502 - DEBUG BYTE VIEW OF THE    010225RL
008200******* RANGE TABLE, USED A FEW TIMES WHEN THE EDIT PCS WAS       010226RL
008300******* SUSPECTED OF MIS-PACKING THE RANGES ON A SYSGEN.          010227RL
008400        01  NORM-RANGE-TABLE-FLAT REDEFINES NORM-RANGE-TABLE.             
008500            05  FILLER                  PIC X(18).                        
008600                                                                          
008700        01  WEIGHT-TABLE.                                                 
008800            05  TEMP-WEIGHT      PIC V999 COMP-3 VALUE .400.              
008900            05  VIB-WEIGHT       PIC V999 COMP-3 VALUE .350.              
009000            05  LOAD-WEIGHT      PIC V999 COMP-3 VALUE .250.              
009100******* ADDED TG  03/04/05 - REQ 6344 - DEBUG BYTE VIEW, USED     050312TG
009200******* ONCE TO CONFIRM THE WEIGHTS WERE STILL .400/.350/.250     050313TG
009300******* AFTER THE COMPILE THAT CARRIED THIS FIX.                  050314TG
009400        01  WEIGHT-TABLE-FLAT REDEFINES WEIGHT-TABLE.                     
009500            05  FILLER                  PIC X(6).                         
009600                                                                          
009700******* REQ 6344 - HOLDS 2 DECIMALS, NOT 4 - MATCHES THE          050315TG
009800******* ENGINEERING SPEC SHEET'S NORMALIZE STEP EXACTLY SO        050316TG
009900******* THIS PARAGRAPH'S ROUNDING AND 200'S ROUNDING OF THE       050317TG
010000******* FINAL SUM ARE THE ONLY TWO ROUNDING POINTS, AS WRITTEN    050318TG
010100******* UP.                                                       050319TG
010200        01  NORMALIZED-SCORES.                                            
010300            05  NORM-TEMP               PIC S9(3)V9(2) COMP-3.            
010400            05  NORM-VIB                PIC S9(3)V9(2) COMP-3.            
010500            05  NORM-LOAD               PIC S9(3)V9(2) COMP-3.            
010600                                                                          
010700******* SCRATCH FIELDS FOR THE 400 CONTRIBUTION SCAN AND THE              
010800******* 450 MAGNITUDE-TRIM HELPER - NONE OF THIS SURVIVES PAST            
010900******* THE CURRENT CALL, CLCLRISK CARRIES NO STATE BETWEEN               
011000******* SENSOR-LOG RECORDS.                                               
011100        01  MISC-FIELDS.                                                  
011200            05  WS-CONTRIBUTION         PIC S9(3)V9(4) COMP-3.            
011300            05  WS-BEST-CONTRIB         PIC S9(3)V9(4) COMP-3.            
011400            05  WS-BEST-FACTOR-SW       PIC 9(1) COMP.                    
011500                88  BEST-IS-TEMP          VALUE 1.                        
011600                88  BEST-IS-VIB           VALUE 2.                        
011700                88  BEST-IS-LOAD          VALUE 3.                        
011800            05  WS-RAW-MAGNITUDE        PIC ZZ9.9.                        
011900            05  WS-RAW-MAGNITUDE-PK     PIC S9(3)V9(1) COMP-3.            
012000            05  WS-TEXT-FOR-TRIM        PIC X(255).                       
012100            05  WS-TRIM-CNT             PIC S9(4).                        
012200            05  WS-START-POS            PIC S9(4).                        
012300            05  WS-SIGN-TEXT            PIC X(1).                         
012400                                                                          
012500        LINKAGE SECTION.                                                  
012600******* CLCLRISK-REC IS THE SAME SHAPE AS CALC-RISK-REC BACK IN           
012700******* RISKUPDT - THE THREE RAW READINGS GO IN, THE SCORE,               
012800******* LEVEL AND REASON TEXT COME BACK OUT.  KEEP THIS LAYOUT            
012900******* IN STEP WITH RISKUPDT'S COPY OF IT IF EITHER ONE CHANGES.         
013000        01  CLCLRISK-REC.                                                 
013100            05  CLR-RAW-TEMPERATURE     PIC S9(3)V9(2).                   
013200            05  CLR-RAW-VIBRATION       PIC S9(3)V9(2).                   
013300            05  CLR-RAW-LOAD-PCT        PIC S9(3)V9(2).                   
013400            05  CLR-RISK-SCORE          PIC 9(3)V9(2).                    
013500            05  CLR-RISK-LEVEL          PIC X(8).                         
013600            05  CLR-REASON-TEXT         PIC X(60).                        
013700******* ADDED RL  02/08/01 - REQ 5502 - DEBUG BYTE VIEW, USED     010241RL
013800******* A FEW TIMES TO TRACE A GARBLED REASON-TEXT BACK TO A      010242RL
013900******* MIS-MOVED FIELD COMING IN FROM RISKUPDT.                  010243RL
014000        01  CLCLRISK-REC-FLAT REDEFINES CLCLRISK-REC.                     
014100            05  FILLER                  PIC X(88).                        
014200                                                                          
014300******* RETURN-CD IS CARRIED OVER FROM THE OLD CLCLBCST LINKAGE           
014400******* SHAPE - RISKUPDT DOES NOT TEST IT TODAY BUT THE SLOT IS           
014500******* LEFT IN CASE A FUTURE RANGE-VIOLATION CHECK NEEDS A WAY           
014600******* TO SIGNAL BACK WITHOUT CHANGING THE CALL INTERFACE.               
014700        01  RETURN-CD                   PIC 9(4) COMP.                    
014800                                                                          
014900        PROCEDURE DIVISION USING CLCLRISK-REC, RETURN-CD.                 
015000******* FOUR STEPS, STRICTLY IN ORDER - 300 NEEDS 200'S SCORE             
015100******* AND 400 NEEDS 100'S NORMALIZED VALUES, SO DO NOT                  
015200******* RE-SEQUENCE THESE PERFORMS.                                       
015300            PERFORM 100-NORMALIZE-READINGS THRU 100-EXIT.                 
015400            PERFORM 200-COMPUTE-WEIGHTED-SCORE THRU 200-EXIT.             
015500            PERFORM 300-DETERMINE-RISK-LEVEL THRU 300-EXIT.               
015600            PERFORM 400-IDENTIFY-PRIMARY-REASON THRU 400-EXIT.            
015700                                                                          
015800******* NO FAILURE PATH OUT OF THIS MODULE - THE FOUR STEPS               
015900******* ABOVE ARE PURE ARITHMETIC AND STRING-BUILDING, NOTHING            
016000******* THAT CAN FILE-STATUS FAIL, SO RETURN-CD ALWAYS COMES              
016100******* BACK ZERO.  LEFT IN THE LINKAGE FOR SYMMETRY WITH THE             
016200******* OLD CLCLBCST CALLING CONVENTION RISKUPDT WAS BUILT ON.            
016300            MOVE ZERO TO RETURN-CD.                                       
016400            GOBACK.                                                       
016500                                                                          
016600        100-NORMALIZE-READINGS.                                           
016700******* CLAMP AT THE RANGE ENDS, OTHERWISE SCALE 0-100                    
016800******* LINEARLY OVER THE FIXED MIN/MAX FOR EACH SENSOR - THESE           
016900******* RANGES CAME OFF THE ENGINEERING SPEC SHEET, NOT OFF THE           
017000******* SENSOR-LOG EDIT LIMITS, SO DO NOT TRY TO TIE THEM TO              
017100******* DALYEDIT'S FIELD-RANGE CHECKS - THEY ARE TWO DIFFERENT            
017200******* THINGS THAT HAPPEN TO OVERLAP FOR TEMPERATURE.                    
017300******* TEMPERATURE - 0 TO 150 DEGREES C.                                 
017400            IF CLR-RAW-TEMPERATURE <= TEMP-RANGE-MIN                      
017500                MOVE ZERO TO NORM-TEMP                                    
017600            ELSE IF CLR-RAW-TEMPERATURE >= TEMP-RANGE-MAX                 
017700                MOVE 100 TO NORM-TEMP                                     
017800            ELSE                                                          
017900                COMPUTE NORM-TEMP ROUNDED =                               
018000                    (CLR-RAW-TEMPERATURE - TEMP-RANGE-MIN) * 100          
018100                    / (TEMP-RANGE-MAX - TEMP-RANGE-MIN).                  
018200                                                                          
018300******* VIBRATION - 0 TO 50 MM/SEC.  SAME CLAMP-THEN-SCALE                
018400******* PATTERN AS TEMPERATURE ABOVE.                                     
018500            IF CLR-RAW-VIBRATION <= VIB-RANGE-MIN                         
018600                MOVE ZERO TO NORM-VIB                                     
018700            ELSE IF CLR-RAW-VIBRATION >= VIB-RANGE-MAX                    
018800                MOVE 100 TO NORM-VIB                                      
018900            ELSE                                                          
019000                COMPUTE NORM-VIB ROUNDED =                                
019100                    (CLR-RAW-VIBRATION - VIB-RANGE-MIN) * 100             
019200                    / (VIB-RANGE-MAX - VIB-RANGE-MIN).                    
019300                                                                          
019400******* LOAD PERCENTAGE - 0 TO 100.  RANGE HAPPENS TO MATCH THE           
019500******* 0-100 NORMALIZED SCALE ITSELF, BUT STILL RUN IT THROUGH           
019600******* THE SAME CLAMP/SCALE LOGIC FOR CONSISTENCY.                       
019700            IF CLR-RAW-LOAD-PCT <= LOAD-RANGE-MIN                         
019800                MOVE ZERO TO NORM-LOAD                                    
019900            ELSE IF CLR-RAW-LOAD-PCT >= LOAD-RANGE-MAX                    
020000                MOVE 100 TO NORM-LOAD                                     
020100            ELSE                                                          
020200                COMPUTE NORM-LOAD ROUNDED =                               
020300                    (CLR-RAW-LOAD-PCT - LOAD-RANGE-MIN) * 100             
020400                    / (LOAD-RANGE-MAX - LOAD-RANGE-MIN).                  
020500        100-EXIT.                                                         
020600            EXIT.                                                         
020700                                                                          
020800        200-COMPUTE-WEIGHTED-SCORE.                                       
020900******* ROUNDING IS APPLIED ONCE, TO THE FINAL SUM - NOT TO               
021000******* EACH TERM - PER THE SCORING-ENGINE WRITE-UP ON FILE               
021100******* WITH PLANT ENGINEERING.                                           
021200******* WEIGHTS ARE .400 TEMPERATURE, .350 VIBRATION, .250 LOAD           
021300******* - THEY SUM TO 1.000 EXACTLY, NO RESIDUAL TO DISTRIBUTE.           
021400******* IF PLANT ENGINEERING EVER RE-WEIGHTS THE FACTORS THE              
021500******* NEW SET MUST ALSO SUM TO 1.000 OR THE SCORE WILL DRIFT            
021600******* OFF THE 0-100 SCALE THE THRESHOLDS BELOW ASSUME.                  
021700            COMPUTE CLR-RISK-SCORE ROUNDED =                              
021800                (NORM-TEMP * TEMP-WEIGHT) +                               
021900                (NORM-VIB  * VIB-WEIGHT)  +                               
022000                (NORM-LOAD * LOAD-WEIGHT).                                
022100        200-EXIT.                                                         
022200            EXIT.                                                         
022300                                                                          
022400        300-DETERMINE-RISK-LEVEL.                                         
022500******* FOUR-WAY THRESHOLD GRADE, TESTED TOP-DOWN SO EACH                 
022600******* BRACKET'S LOWER BOUND IS INCLUSIVE - A SCORE OF EXACTLY           
022700******* 85.00 GRADES CRITICAL, NOT HIGH, AND EXACTLY 65.00                
022800******* GRADES HIGH, NOT MEDIUM.  THESE FOUR NUMBERS CAME OFF             
022900******* THE SAME ENGINEERING SPEC SHEET AS THE RANGES IN 100 -            
023000******* DO NOT HAND-TUNE THEM WITHOUT A SIGNED CHANGE REQUEST.            
023100            IF CLR-RISK-SCORE >= 85                                       
023200                MOVE 'CRITICAL' TO CLR-RISK-LEVEL                         
023300            ELSE IF CLR-RISK-SCORE >= 65                                  
023400                MOVE 'HIGH'     TO CLR-RISK-LEVEL                         
023500            ELSE IF CLR-RISK-SCORE >= 40                                  
023600                MOVE 'MEDIUM'   TO CLR-RISK-LEVEL                         
023700            ELSE                                                          
023800                MOVE 'LOW'      TO CLR-RISK-LEVEL.                        
023900        300-EXIT.                                                         
024000            EXIT.                                                         
024100                                                                          
024200        400-IDENTIFY-PRIMARY-REASON.                                      
024300******* REQ 5502 - ON A TIE THE LAST FACTOR CHECKED WINS, SO              
024400******* THE SCAN ORDER BELOW (TEMP, THEN VIB, THEN LOAD) MUST             
024500******* NOT BE RE-SEQUENCED.                                              
024600******* REQ 6401 - BLANK THE FIELD BEFORE STRING-ING INTO IT, OR  050730TG
024700******* A SHORTER MESSAGE LEAVES THE TAIL OF THE PRIOR CALL'S     050731TG
024800******* LONGER TEXT SITTING PAST THE CLOSING PAREN.               050732TG
024900            MOVE SPACES TO CLR-REASON-TEXT.                               
025000******* TEMPERATURE IS ALWAYS THE STARTING CANDIDATE - NOTHING            
025100******* TO COMPARE AGAINST YET.                                           
025200            COMPUTE WS-CONTRIBUTION = NORM-TEMP * TEMP-WEIGHT.            
025300            MOVE WS-CONTRIBUTION TO WS-BEST-CONTRIB.                      
025400            MOVE 1 TO WS-BEST-FACTOR-SW.                                  
025500                                                                          
025600******* VIBRATION TAKES OVER ON A TIE (>= , NOT > ) BECAUSE IT            
025700******* IS CHECKED AFTER TEMPERATURE IN THE SCAN ORDER - SEE              
025800******* THE REQ 5502 NOTE ABOVE.                                          
025900            COMPUTE WS-CONTRIBUTION = NORM-VIB * VIB-WEIGHT.              
026000            IF WS-CONTRIBUTION >= WS-BEST-CONTRIB                         
026100                MOVE WS-CONTRIBUTION TO WS-BEST-CONTRIB                   
026200                MOVE 2 TO WS-BEST-FACTOR-SW.                              
026300                                                                          
026400******* LOAD IS CHECKED LAST, SO IT WINS ANY THREE-WAY TIE.               
026500            COMPUTE WS-CONTRIBUTION = NORM-LOAD * LOAD-WEIGHT.            
026600            IF WS-CONTRIBUTION >= WS-BEST-CONTRIB                         
026700                MOVE WS-CONTRIBUTION TO WS-BEST-CONTRIB                   
026800                MOVE 3 TO WS-BEST-FACTOR-SW.                              
026900                                                                          
027000******* WS-SIGN-TEXT CARRIES THE LEADING MINUS, IF ANY, SO                
027100******* ONLY ONE STRING STATEMENT IS NEEDED PER FACTOR - REQ      050320TG
027200******* 6344 GIVES IT ITS OWN DELIMITED BY SPACE BELOW SO A       050321TG
027300******* BLANK SIGN ON A NON-NEGATIVE READING ADDS NO BYTES.       050322TG
027400            IF BEST-IS-TEMP                                               
027500******* RAW TEMPERATURE DROVE THE SCORE - REPORT IT TO 1                  
027600******* DECIMAL, ROUNDED, WITH A C SUFFIX.  NO DEGREE SIGN -              
027700******* THE OLD FEED OFF THE SENSOR POLLER GARBLED IT ON THIS             
027800******* EBCDIC CODE PAGE SO PLANT ENGINEERING DROPPED IT.                 
027900                COMPUTE WS-RAW-MAGNITUDE-PK ROUNDED =                     
028000                    CLR-RAW-TEMPERATURE                                   
028100                MOVE WS-RAW-MAGNITUDE-PK TO WS-RAW-MAGNITUDE              
028200                IF CLR-RAW-TEMPERATURE < ZERO                             
028300                    MOVE '-' TO WS-SIGN-TEXT                              
028400                ELSE                                                      
028500                    MOVE SPACE TO WS-SIGN-TEXT                            
028600                END-IF                                                    
028700                PERFORM 450-TRIM-MAGNITUDE THRU 450-EXIT                  
028800                STRING 'Primary risk factor: Temperature ('               
028900                        DELIMITED BY SIZE                                 
029000                    WS-SIGN-TEXT                                          
029100                        DELIMITED BY SPACE                                
029200                    WS-TEXT-FOR-TRIM(WS-START-POS : WS-TRIM-CNT)          
029300                        DELIMITED BY SIZE                                 
029400                    'C)'                                                  
029500                        DELIMITED BY SIZE INTO CLR-REASON-TEXT            
029600            ELSE IF BEST-IS-VIB                                           
029700******* RAW VIBRATION DROVE THE SCORE - UNIT IS MM/SEC, WITH A            
029800******* LEADING BLANK BEFORE THE ABBREVIATION PER THE REASON-             
029900******* TEXT FORMAT PLANT ENGINEERING SIGNED OFF ON.                      
030000                COMPUTE WS-RAW-MAGNITUDE-PK ROUNDED =                     
030100                    CLR-RAW-VIBRATION                                     
030200                MOVE WS-RAW-MAGNITUDE-PK TO WS-RAW-MAGNITUDE              
030300                IF CLR-RAW-VIBRATION < ZERO                               
030400                    MOVE '-' TO WS-SIGN-TEXT                              
030500                ELSE                                                      
030600                    MOVE SPACE TO WS-SIGN-TEXT                            
030700                END-IF                                                    
030800                PERFORM 450-TRIM-MAGNITUDE THRU 450-EXIT                  
030900                STRING 'Primary risk factor: Vibration ('                 
031000                        DELIMITED BY SIZE                                 
031100                    WS-SIGN-TEXT                                          
031200                        DELIMITED BY SPACE                                
031300                    WS-TEXT-FOR-TRIM(WS-START-POS : WS-TRIM-CNT)          
031400                        DELIMITED BY SIZE                                 
031500                    ' mm/s)'                                              
031600                        DELIMITED BY SIZE INTO CLR-REASON-TEXT            
031700            ELSE                                                          
031800******* RAW LOAD PERCENTAGE DROVE THE SCORE - UNIT IS A PLAIN             
031900******* PERCENT SIGN, NO LEADING BLANK.                                   
032000                COMPUTE WS-RAW-MAGNITUDE-PK ROUNDED =                     
032100                    CLR-RAW-LOAD-PCT                                      
032200                MOVE WS-RAW-MAGNITUDE-PK TO WS-RAW-MAGNITUDE              
032300                IF CLR-RAW-LOAD-PCT < ZERO                                
032400                    MOVE '-' TO WS-SIGN-TEXT                              
032500                ELSE                                                      
032600                    MOVE SPACE TO WS-SIGN-TEXT                            
032700                END-IF                                                    
032800                PERFORM 450-TRIM-MAGNITUDE THRU 450-EXIT                  
032900                STRING 'Primary risk factor: Load ('                      
033000                        DELIMITED BY SIZE                                 
033100                    WS-SIGN-TEXT                                          
033200                        DELIMITED BY SPACE                                
033300                    WS-TEXT-FOR-TRIM(WS-START-POS : WS-TRIM-CNT)          
033400                        DELIMITED BY SIZE                                 
033500                    '%)'                                                  
033600                        DELIMITED BY SIZE INTO CLR-REASON-TEXT.           
033700        400-EXIT.                                                         
033800            EXIT.                                                         
033900                                                                          
034000******* ADDED DP  06/19/03 - REQ 5890 - SEE NOTE ABOVE            030622DP
034100        450-TRIM-MAGNITUDE.                                               
034200******* WS-RAW-MAGNITUDE IS THE UNSIGNED 1-DECIMAL PICTURE -              
034300******* CALL RSNLTH TO COUNT THE LEADING BLANKS SO WE CAN                 
034400******* REFERENCE-MODIFY PAST THEM, THEN SIZE THE SUBSTRING.              
034500            MOVE SPACES TO WS-TEXT-FOR-TRIM.                              
034600            MOVE WS-RAW-MAGNITUDE TO WS-TEXT-FOR-TRIM(1 : 5).             
034700            MOVE ZERO TO WS-TRIM-CNT.                                     
034800******* REQ 6418 - WS-TRIM-CNT MUST STAY PLAIN PIC S9(4), NO      050809TG
034900******* COMP, SO ITS USAGE AGREES WITH RSNLTH'S RETURN-LTH ON     050810TG
035000******* THE OTHER END OF THIS CALL.                               050811TG
035100            CALL 'RSNLTH' USING WS-TEXT-FOR-TRIM, WS-TRIM-CNT.            
035200******* WS-TRIM-CNT COMES BACK HOLDING THE LEADING-BLANK COUNT -          
035300******* BUMP IT BY ONE TO GET THE FIRST SIGNIFICANT BYTE'S                
035400******* POSITION, THEN RE-PURPOSE THE SAME FIELD TO HOLD HOW              
035500******* MANY BYTES ARE LEFT IN THE 5-BYTE ZZ9.9 EDIT PICTURE              
035600******* FROM THAT POSITION ON - THAT SECOND VALUE IS WHAT THE             
035700******* REF-MOD IN 400 ACTUALLY USES AS ITS LENGTH.                       
035800            COMPUTE WS-START-POS = WS-TRIM-CNT + 1.                       
035900            COMPUTE WS-TRIM-CNT = 5 - WS-TRIM-CNT.                        
036000        450-EXIT.                                                         
036100            EXIT.                                                         
